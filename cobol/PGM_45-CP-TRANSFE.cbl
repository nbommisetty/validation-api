000100*    CP-TRANSFE                                                           
000200*****************************************************                     
000300*    LAYOUT TRANSFERENCIA BANCARIA A VALIDAR         *                    
000400*    LARGO REGISTRO = 248 BYTES                      *                    
000500*    KC04410.LOTE.TRANSF (WIRE-TRANSFER-IN)          *                    
000600*****************************************************                     
000700*    IMPORTE VIENE EN EL ARCHIVO COMO NUMERICO CON   *                    
000800*    SIGNO (DISPLAY); SE PASA A COMP-3 EN 2100-LEER-I*                    
000900*    SOBRE WS-IMPORTE-PACK (VER WORKING-STORAGE).    *                    
001000*****************************************************                     
001100 01  WS-REG-TRANSF.                                                       
001200     03  TRF-BENEFICIARIO      PIC X(60)    VALUE SPACES.                 
001300     03  TRF-CTA-BENEFIC       PIC X(17)    VALUE SPACES.                 
001400     03  TRF-NRO-RUTEO         PIC X(09)    VALUE SPACES.                 
001500     03  TRF-IMPORTE-DISP      PIC S9(9)V99 VALUE ZEROS.                  
001600     03  TRF-MONEDA            PIC X(03)    VALUE SPACES.                 
001700     03  TRF-FECHA             PIC 9(08)    VALUE ZEROS.                  
001800     03  TRF-FECHA-R REDEFINES TRF-FECHA.                                 
001900         05  TRF-FEC-ANIO      PIC 9(04).                                 
002000         05  TRF-FEC-MES       PIC 9(02).                                 
002100         05  TRF-FEC-DIA       PIC 9(02).                                 
002200     03  TRF-MEMO              PIC X(140)   VALUE SPACES.                 
