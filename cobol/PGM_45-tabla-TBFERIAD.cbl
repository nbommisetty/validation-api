000100*    TABLA-TBFERIAD                                                       
000200*****************************************************                     
000300*    TABLA DE FERIADOS EN MEMORIA                    *                    
000400*    CARGADA DESDE EL ARCHIVO DDFERIA (HOLIDAY-IN)   *                    
000500*    POR EL PARRAFO 1100-CARGAR-FERIADOS-I.          *                    
000600*    EL ARCHIVO DEBE VENIR ORDENADO ASCENDENTE POR   *                    
000700*    FECHA PARA PERMITIR SEARCH ALL.                 *                    
000800*****************************************************                     
000900 01  WS-REG-FERIADO             PIC 9(08) VALUE ZEROS.                    
001000*****************************************************                     
001100*    TABLA WORKING-STORAGE (OCCURS DEPENDING ON)     *                    
001200*****************************************************                     
001300 01  WS-TABLA-FERIADOS.                                                   
001400     03  WS-FERIADO-CANT        PIC 9(04) COMP VALUE ZERO.                
001500     03  WS-TABLA-FERIADO OCCURS 1 TO 366 TIMES                           
001600                          DEPENDING ON WS-FERIADO-CANT                    
001700                          ASCENDING KEY IS WS-FER-FECHA                   
001800                          INDEXED BY IDX-FER.                             
001900         05  WS-FER-FECHA       PIC 9(08) VALUE ZEROS.                    
