000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.      PGMVALCAF.                                              
000300 AUTHOR.          R. ALSINA.                                              
000400 INSTALLATION.    KC04410 - DEPARTAMENTO SISTEMAS.                        
000500 DATE-WRITTEN.    14/03/1989.                                             
000600 DATE-COMPILED.                                                           
000700 SECURITY.        CONFIDENCIAL - USO INTERNO DEPTO SISTEMAS.              
000800*                                                                         
000900*****************************************************                     
001000*  PROGRAMA  : PGMVALCAF                             *                    
001100*  SISTEMA   : VALIDACION DE TRANSFERENCIAS (WIRE)   *                    
001200*  PROPOSITO :                                       *                    
001300*    VALIDA POR LOTE LAS SOLICITUDES DE TRANSFER-    *                    
001400*    ENCIA BANCARIA RECIBIDAS EN DDENTRA, CAMPO POR  *                    
001500*    CAMPO, Y EMITE UN REGISTRO DE RESULTADO POR     *                    
001600*    CADA SOLICITUD (ACEPTADA/RECHAZADA CON SUS      *                    
001700*    ERRORES) MAS UN REPORTE RESUMEN EN DDREPOR.     *                    
001800*    LOS FERIADOS SE CARGAN DE DDFERIA EN UNA TABLA  *                    
001900*    EN MEMORIA, ORDENADA, PARA SEARCH ALL.          *                    
002000*****************************************************                     
002100*----------------------------------------------------------------         
002200*   HISTORICO DE CAMBIOS                                                  
002300*----------------------------------------------------------------         
002400*   FECHA       PROGRAMADOR  TICKET       DESCRIPCION                     
002500*   ----------  -----------  -----------  -----------------------         
002600*   14/03/1989  R.ALSINA     KC-0041      VERSION INICIAL: VALIDA         
002700*                                         LARGO Y OBLIGATORIEDAD          
002800*                                         DE BENEFICIARIO Y CTA           
002900*                                         DE DESTINO.                     
003000*   02/07/1989  R.ALSINA     KC-0058      AGREGA VALIDACION DE            
003100*                                         NRO DE RUTEO (9 DIGIT).         
003200*   19/11/1990  M.DUARTE     KC-0103      AGREGA VALIDACION DE            
003300*                                         IMPORTE (RANGO MIN/MAX).        
003400*   05/04/1992  M.DUARTE     KC-0177      AGREGA LISTA DE MONEDAS         
003500*                                         PERMITIDAS (USD,FRF,DEM)        
003600*   23/09/1994  J.FERREYRA   KC-0240      REVISION GENERAL: PASA          
003700*                                         IMPORTE A COMP-3.               
003800*   11/01/1996  J.FERREYRA   KC-0301      AGREGA BLOQUEO DE FECHA         
003900*                                         ANTERIOR A HOY.                 
004000*   08/08/1998  R.ALSINA     KC-0355-Y2K  REVISION Y2K: FECHA DEL         
004100*                                         SISTEMA A VENTANA DE            
004200*                                         SIGLO (WS-FECHA-SISTEMA)        
004300*   14/01/1999  R.ALSINA     KC-0361-Y2K  CIERRE Y2K: VERIFICADOS         
004400*                                         TODOS LOS CAMPOS FECHA          
004500*                                         EN CCYYMMDD. SIN CAMPOS         
004600*                                         DE 2 DIGITOS REMANENTES.        
004700*   30/05/2001  M.DUARTE     KC-0412      AGREGA BLOQUEO DE FINES         
004800*                                         DE SEMANA (SAB/DOM) POR         
004900*                                         CONGRUENCIA DE ZELLER.          
005000*   17/02/2003  J.FERREYRA   KC-0470      AGREGA TABLA DE FERIADOS        
005100*                                         EN MEMORIA (DDFERIA) Y          
005200*                                         SEARCH ALL PARA BLOQUEO.        
005300*   09/06/2006  C.ROMAN      KC-0522      MONEDA PERMITIDA PASA A         
005400*                                         USD/EUR/GBP (SE QUITA           
005500*                                         FRF Y DEM POR EL EURO).         
005600*   21/11/2009  C.ROMAN      KC-0589      AGREGA CAMPO MEMO               
005700*                                         (OPCIONAL, MAX 140).            
005800*   04/03/2012  C.ROMAN      KC-0634      REVISION GENERAL: UN            
005900*                                         REGISTRO DE RESULTADO           
006000*                                         POR SOLICITUD MAS               
006100*                                         REPORTE RESUMEN KC04410.        
006200*   19/03/2014  C.ROMAN      KC-0658      TRANSFER-DATE: CAMBIA EL        
006300*                                         CHEQUEO DE RANGO SIMPLE         
006400*                                         POR VALIDACION REAL DE          
006500*                                         CALENDARIO (DIAS POR MES        
006600*                                         Y BISIESTO).                    
006700*   11/07/2016  P.ESCOBAR    KC-0715      NRO DE RUTEO: UNIFICA           
006800*                                         CHEQUEO DE DIGITOS CON          
006900*                                         IDIOMA IS NOT NUMERIC YA        
007000*                                         USADO EN CTA BENEFIC.           
007100*----------------------------------------------------------------         
007200 ENVIRONMENT DIVISION.                                                    
007300 CONFIGURATION SECTION.                                                   
007400 SPECIAL-NAMES.                                                           
007500     C01 IS TOP-OF-FORM.                                                  
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800     SELECT WTRANSF  ASSIGN TO DDENTRA                                    
007900            FILE STATUS IS FS-TRANSF.                                     
008000     SELECT FERIADOS ASSIGN TO DDFERIA                                    
008100            FILE STATUS IS FS-FERIA.                                      
008200     SELECT RESULTAD ASSIGN TO DDSALID                                    
008300            FILE STATUS IS FS-RESULT.                                     
008400     SELECT REPORTE  ASSIGN TO DDREPOR                                    
008500            FILE STATUS IS FS-REPOR.                                      
008600*                                                                         
008700 DATA DIVISION.                                                           
008800 FILE SECTION.                                                            
008900*                                                                         
009000 FD  WTRANSF                                                              
009100     BLOCK CONTAINS 0 RECORDS                                             
009200     RECORDING MODE IS F                                                  
009300     LABEL RECORDS ARE STANDARD.                                          
009400 01  REG-TRANSF                    PIC X(248).                            
009500*                                                                         
009600 FD  FERIADOS                                                             
009700     BLOCK CONTAINS 0 RECORDS                                             
009800     RECORDING MODE IS F                                                  
009900     LABEL RECORDS ARE STANDARD.                                          
010000 01  REG-FERIADO                   PIC X(08).                             
010100*                                                                         
010200 FD  RESULTAD                                                             
010300     BLOCK CONTAINS 0 RECORDS                                             
010400     RECORDING MODE IS F                                                  
010500     LABEL RECORDS ARE STANDARD.                                          
010600 01  REG-RESULT                    PIC X(700).                            
010700*                                                                         
010800 FD  REPORTE                                                              
010900     BLOCK CONTAINS 0 RECORDS                                             
011000     RECORDING MODE IS F                                                  
011100     LABEL RECORDS ARE STANDARD.                                          
011200 01  REG-REPORTE                   PIC X(132).                            
011300 WORKING-STORAGE SECTION.                                                 
011400*****************************************************                     
011500*    LAYOUT DE LA TRANSFERENCIA DE ENTRADA (DDENTRA) *                    
011600*    COPY PGM45CP1.    (VER CP-TRANSFE, MISMO LAYOUT)*                    
011700*****************************************************                     
011800 01  WS-REG-TRANSF.                                                       
011900     03  TRF-BENEFICIARIO      PIC X(60)    VALUE SPACES.                 
012000     03  TRF-CTA-BENEFIC       PIC X(17)    VALUE SPACES.                 
012100     03  TRF-NRO-RUTEO         PIC X(09)    VALUE SPACES.                 
012200     03  TRF-IMPORTE-DISP      PIC S9(9)V99 VALUE ZEROS.                  
012300     03  TRF-MONEDA            PIC X(03)    VALUE SPACES.                 
012400     03  TRF-FECHA             PIC 9(08)    VALUE ZEROS.                  
012500     03  TRF-FECHA-R REDEFINES TRF-FECHA.                                 
012600         05  TRF-FEC-ANIO      PIC 9(04).                                 
012700         05  TRF-FEC-MES       PIC 9(02).                                 
012800         05  TRF-FEC-DIA       PIC 9(02).                                 
012900     03  TRF-MEMO              PIC X(140)   VALUE SPACES.                 
013000*****************************************************                     
013100*    LAYOUT DEL RESULTADO DE VALIDACION (DDSALID)    *                    
013200*    COPY PGM45CP2.    (VER CP-RESVALI, MISMO LAYOUT)*                    
013300*****************************************************                     
013400 01  WS-REG-RESULT.                                                       
013500     03  RES-BENEFICIARIO      PIC X(60)   VALUE SPACES.                  
013600     03  RES-ESTADO            PIC X(01)   VALUE 'A'.                     
013700         88  RES-ACEPTADO              VALUE 'A'.                         
013800         88  RES-RECHAZADO             VALUE 'R'.                         
013900     03  RES-CANT-ERRORES      PIC 9(02)   VALUE ZEROS.                   
014000     03  RES-ERROR-ENTRY OCCURS 7 TIMES.                                  
014100         05  RES-ERROR-CAMPO   PIC X(30)   VALUE SPACES.                  
014200         05  RES-ERROR-MJE     PIC X(60)   VALUE SPACES.                  
014300     03  FILLER                PIC X(07)   VALUE SPACES.                  
014400*****************************************************                     
014500*    TABLA DE FERIADOS EN MEMORIA (DDFERIA)          *                    
014600*    COPY PGM45TB1.   (VER TABLA-TBFERIAD)           *                    
014700*****************************************************                     
014800 77  WS-REG-FERIADO                PIC 9(08) VALUE ZEROS.                 
014900 01  WS-TABLA-FERIADOS.                                                   
015000     03  WS-FERIADO-CANT           PIC 9(04) COMP VALUE ZERO.             
015100     03  WS-TABLA-FERIADO OCCURS 1 TO 366 TIMES                           
015200                          DEPENDING ON WS-FERIADO-CANT                    
015300                          ASCENDING KEY IS WS-FER-FECHA                   
015400                          INDEXED BY IDX-FER.                             
015500         05  WS-FER-FECHA          PIC 9(08) VALUE ZEROS.                 
015600*****************************************************                     
015700*    INDICADORES DE FIN DE ARCHIVO Y CONTROL         *                    
015800*****************************************************                     
015900 77  WS-STATUS-TRANSF              PIC X(01) VALUE 'N'.                   
016000     88  WS-FIN-LECTURA                      VALUE 'Y'.                   
016100     88  WS-NO-FIN-LECTURA                   VALUE 'N'.                   
016200 77  WS-STATUS-FERIA                PIC X(01) VALUE 'N'.                  
016300     88  WS-FIN-FERIADOS                     VALUE 'Y'.                   
016400     88  WS-NO-FIN-FERIADOS                  VALUE 'N'.                   
016500 77  WS-HAY-ERROR                   PIC X(01) VALUE 'N'.                  
016600     88  WS-SIN-ERROR                        VALUE 'N'.                   
016700     88  WS-CON-ERROR                        VALUE 'S'.                   
016800*****************************************************                     
016900*    CODIGOS DE ESTADO DE ARCHIVO                    *                    
017000*****************************************************                     
017100 77  FS-TRANSF                     PIC X(02) VALUE SPACES.                
017200 77  FS-FERIA                      PIC X(02) VALUE SPACES.                
017300 77  FS-RESULT                     PIC X(02) VALUE SPACES.                
017400 77  FS-REPOR                      PIC X(02) VALUE SPACES.                
017500*****************************************************                     
017600*    CONTADORES Y ACUMULADORES DEL LOTE              *                    
017700*****************************************************                     
017800 77  WS-REC-LEIDOS                 PIC 9(06) COMP VALUE ZERO.             
017900 77  WS-REC-ACEPTADOS              PIC 9(06) COMP VALUE ZERO.             
018000 77  WS-REC-RECHAZADOS             PIC 9(06) COMP VALUE ZERO.             
018100 77  WS-TOT-ERRORES                PIC 9(06) COMP VALUE ZERO.             
018200 77  WS-SUB-ERR                    PIC 9(02) COMP VALUE ZERO.             
018300*****************************************************                     
018400*    IMPORTE DE TRABAJO (EMPAQUETADO)                *                    
018500*    EL IMPORTE LLEGA EN DISPLAY (TRF-IMPORTE-DISP); *                    
018600*    SE CONVIERTE A COMP-3 EN 2100-LEER-I MEDIANTE   *                    
018700*    UN MOVE EXPLICITO (REDEFINES NO CONVIERTE       *                    
018800*    DISPLAY A COMP-3).                              *                    
018900*****************************************************                     
019000 77  WS-IMPORTE-PACK          PIC S9(9)V99 COMP-3 VALUE ZEROS.            
019100*****************************************************                     
019200*    AREA DE TRABAJO PARA LARGO DE CAMPOS ALFA       *                    
019300*****************************************************                     
019400 77  WS-CAMPO-TEXTO                PIC X(140) VALUE SPACES.               
019500 77  WS-CAMPO-LARGO                PIC 9(03)  COMP VALUE ZERO.            
019600 77  WS-SUB-LARGO                  PIC 9(03)  COMP VALUE ZERO.            
019700 77  WS-ERR-CAMPO                  PIC X(30)  VALUE SPACES.               
019800 77  WS-ERR-MJE                    PIC X(60)  VALUE SPACES.               
019900*****************************************************                     
020000*    FECHA DE CORRIDA DEL LOTE (HOY)                 *                    
020100*    AJUSTE Y2K: VENTANA DE SIGLO SOBRE EL ANIO DE 2 *                    
020200*    DIGITOS DEVUELTO POR ACCEPT FROM DATE.           *                   
020300*****************************************************                     
020400 01  WS-FECHA-SISTEMA               PIC 9(06) VALUE ZEROS.                
020500 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.                       
020600     03  WS-SIS-ANIO2                PIC 9(02).                           
020700     03  WS-SIS-MES                  PIC 9(02).                           
020800     03  WS-SIS-DIA                  PIC 9(02).                           
020900 01  WS-FECHA-HOY                   PIC 9(08) VALUE ZEROS.                
021000 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
021100     03  WS-HOY-ANIO                 PIC 9(04).                           
021200     03  WS-HOY-MES                  PIC 9(02).                           
021300     03  WS-HOY-DIA                  PIC 9(02).                           
021400*****************************************************                     
021500*    BANDERA DE FECHA VALIDA POR CALENDARIO          *                    
021600*    19/03/2014 C.ROMAN TICKET KC-0658               *                    
021700*****************************************************                     
021800 77  WS-FEC-VALIDA                 PIC X(02) VALUE 'SI'.                  
021900*****************************************************                     
022000*    AREA DE CALCULO - CONGRUENCIA DE ZELLER         *                    
022100*    (DETERMINA EL DIA DE LA SEMANA DE TRF-FECHA      *                   
022200*    SIN USAR FUNCIONES INTRINSECAS)                 *                    
022300*    RESULTADO WS-ZLR-DOW: 0=SABADO 1=DOMINGO        *                    
022400*    2=LUNES 3=MARTES 4=MIERCOLES 5=JUEVES 6=VIERNES *                    
022500*****************************************************                     
022600 77  WS-ZLR-Q                      PIC 9(02)  COMP VALUE ZERO.            
022700 77  WS-ZLR-M                      PIC 9(02)  COMP VALUE ZERO.            
022800 77  WS-ZLR-YY                     PIC 9(04)  COMP VALUE ZERO.            
022900 77  WS-ZLR-J                      PIC 9(02)  COMP VALUE ZERO.            
023000 77  WS-ZLR-K                      PIC 9(02)  COMP VALUE ZERO.            
023100 77  WS-ZLR-T1                     PIC 9(03)  COMP VALUE ZERO.            
023200 77  WS-ZLR-T2                     PIC 9(02)  COMP VALUE ZERO.            
023300 77  WS-ZLR-T3                     PIC 9(02)  COMP VALUE ZERO.            
023400 77  WS-ZLR-H                      PIC S9(04) COMP VALUE ZERO.            
023500 77  WS-ZLR-DOW                    PIC S9(02) COMP VALUE ZERO.            
023600*****************************************************                     
023700*    LINEAS DE IMPRESION DEL REPORTE RESUMEN (132)   *                    
023800*****************************************************                     
023900 01  WS-LIN-TITULO.                                                       
024000     03  FILLER  PIC X(38) VALUE                                          
024100         'WIRE TRANSFER VALIDATION BATCH SUMMARY'.                        
024200     03  FILLER  PIC X(94) VALUE SPACES.                                  
024300 01  WS-LIN-FECHA.                                                        
024400     03  FILLER       PIC X(09) VALUE 'RUN DATE:'.                        
024500     03  FILLER       PIC X(01) VALUE SPACE.                              
024600     03  REP-FECHA    PIC 9(08).                                          
024700     03  FILLER       PIC X(114) VALUE SPACES.                            
024800 01  WS-LIN-RAYA.                                                         
024900     03  FILLER  PIC X(38) VALUE ALL '-'.                                 
025000     03  FILLER  PIC X(94) VALUE SPACES.                                  
025100 01  WS-LIN-TOTAL.                                                        
025200     03  REP-ETIQUETA  PIC X(19) VALUE SPACES.                            
025300     03  FILLER        PIC X(03) VALUE ' : '.                             
025400     03  REP-VALOR     PIC ZZZZZ9.                                        
025500     03  FILLER        PIC X(104) VALUE SPACES.                           
025600 PROCEDURE DIVISION.                                                      
025700*----------------------------------------------------------------         
025800*    PARRAFO PRINCIPAL                                          *         
025900*----------------------------------------------------------------         
026000 MAIN-PROGRAM-I.                                                          
026100     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F                         
026200     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F                        
026300             UNTIL WS-FIN-LECTURA                                         
026400     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F                          
026500     GOBACK.                                                              
026600 MAIN-PROGRAM-F.                                                          
026700     EXIT.                                                                
026800*----------------------------------------------------------------         
026900*    1000 - APERTURA DE ARCHIVOS Y CARGAS INICIALES              *        
027000*----------------------------------------------------------------         
027100 1000-INICIO-I.                                                           
027200     SET WS-NO-FIN-LECTURA  TO TRUE                                       
027300     PERFORM 1100-CARGAR-FERIADOS-I THRU 1100-CARGAR-FERIADOS-F           
027400     PERFORM 1200-FECHA-CORRIDA-I   THRU 1200-FECHA-CORRIDA-F             
027500     OPEN INPUT  WTRANSF                                                  
027600     IF FS-TRANSF NOT = '00'                                              
027700        DISPLAY 'PGMVALCAF - ERROR APERTURA WTRANSF ' FS-TRANSF           
027800        MOVE 9999 TO RETURN-CODE                                          
027900        SET WS-FIN-LECTURA TO TRUE                                        
028000     END-IF                                                               
028100     OPEN OUTPUT RESULTAD                                                 
028200     IF FS-RESULT NOT = '00'                                              
028300        DISPLAY 'PGMVALCAF - ERROR APERTURA RESULTAD ' FS-RESULT          
028400        MOVE 9999 TO RETURN-CODE                                          
028500        SET WS-FIN-LECTURA TO TRUE                                        
028600     END-IF                                                               
028700     OPEN OUTPUT REPORTE                                                  
028800     IF FS-REPOR NOT = '00'                                               
028900        DISPLAY 'PGMVALCAF - ERROR APERTURA REPORTE ' FS-REPOR            
029000        MOVE 9999 TO RETURN-CODE                                          
029100        SET WS-FIN-LECTURA TO TRUE                                        
029200     END-IF                                                               
029300     IF NOT WS-FIN-LECTURA                                                
029400        PERFORM 2100-LEER-I THRU 2100-LEER-F                              
029500     END-IF.                                                              
029600 1000-INICIO-F.                                                           
029700     EXIT.                                                                
029800*----------------------------------------------------------------         
029900*    1100 - CARGA DE LA TABLA DE FERIADOS (DDFERIA)              *        
030000*    17/02/2003 J.FERREYRA TICKET KC-0470                       *         
030100*----------------------------------------------------------------         
030200 1100-CARGAR-FERIADOS-I.                                                  
030300     SET WS-NO-FIN-FERIADOS TO TRUE                                       
030400     MOVE ZERO TO WS-FERIADO-CANT                                         
030500     OPEN INPUT FERIADOS                                                  
030600     IF FS-FERIA NOT = '00'                                               
030700        DISPLAY 'PGMVALCAF - ERROR APERTURA FERIADOS ' FS-FERIA           
030800        MOVE 9999 TO RETURN-CODE                                          
030900        SET WS-FIN-LECTURA TO TRUE                                        
031000        SET WS-FIN-FERIADOS TO TRUE                                       
031100     END-IF                                                               
031200     PERFORM 1110-LEER-FERIADO-I THRU 1110-LEER-FERIADO-F                 
031300             UNTIL WS-FIN-FERIADOS                                        
031400     CLOSE FERIADOS.                                                      
031500 1100-CARGAR-FERIADOS-F.                                                  
031600     EXIT.                                                                
031700 1110-LEER-FERIADO-I.                                                     
031800     READ FERIADOS INTO WS-REG-FERIADO                                    
031900     EVALUATE FS-FERIA                                                    
032000        WHEN '00'                                                         
032100           IF WS-FERIADO-CANT < 366                                       
032200              ADD 1 TO WS-FERIADO-CANT                                    
032300              MOVE WS-REG-FERIADO                                         
032400                TO WS-FER-FECHA(WS-FERIADO-CANT)                          
032500           END-IF                                                         
032600        WHEN '10'                                                         
032700           SET WS-FIN-FERIADOS TO TRUE                                    
032800        WHEN OTHER                                                        
032900           DISPLAY 'PGMVALCAF - ERROR LECTURA FERIADOS ' FS-FERIA         
033000           SET WS-FIN-FERIADOS TO TRUE                                    
033100     END-EVALUATE.                                                        
033200 1110-LEER-FERIADO-F.                                                     
033300     EXIT.                                                                
033400*----------------------------------------------------------------         
033500*    1200 - FECHA DE CORRIDA (HOY) CON VENTANA DE SIGLO          *        
033600*    08/08/1998 R.ALSINA TICKET KC-0355-Y2K                     *         
033700*----------------------------------------------------------------         
033800 1200-FECHA-CORRIDA-I.                                                    
033900     ACCEPT WS-FECHA-SISTEMA FROM DATE                                    
034000     IF WS-SIS-ANIO2 < 50                                                 
034100        COMPUTE WS-HOY-ANIO = 2000 + WS-SIS-ANIO2                         
034200     ELSE                                                                 
034300        COMPUTE WS-HOY-ANIO = 1900 + WS-SIS-ANIO2                         
034400     END-IF                                                               
034500     MOVE WS-SIS-MES TO WS-HOY-MES                                        
034600     MOVE WS-SIS-DIA TO WS-HOY-DIA.                                       
034700 1200-FECHA-CORRIDA-F.                                                    
034800     EXIT.                                                                
034900*----------------------------------------------------------------         
035000*    2000 - PROCESO DE CADA SOLICITUD DE TRANSFERENCIA           *        
035100*----------------------------------------------------------------         
035200 2000-PROCESO-I.                                                          
035300     PERFORM 2200-VALIDAR-I      THRU 2200-VALIDAR-F                      
035400     PERFORM 2400-GRABAR-RESULT-I THRU 2400-GRABAR-RESULT-F               
035500     PERFORM 2100-LEER-I         THRU 2100-LEER-F.                        
035600 2000-PROCESO-F.                                                          
035700     EXIT.                                                                
035800*----------------------------------------------------------------         
035900*    2100 - LECTURA DE WTRANSF                                   *        
036000*    23/09/1994 J.FERREYRA TICKET KC-0240 (PASA IMPORTE A COMP-3)*        
036100*----------------------------------------------------------------         
036200 2100-LEER-I.                                                             
036300     READ WTRANSF INTO WS-REG-TRANSF                                      
036400     EVALUATE FS-TRANSF                                                   
036500        WHEN '00'                                                         
036600           ADD 1 TO WS-REC-LEIDOS                                         
036700           MOVE TRF-IMPORTE-DISP TO WS-IMPORTE-PACK                       
036800        WHEN '10'                                                         
036900           SET WS-FIN-LECTURA TO TRUE                                     
037000        WHEN OTHER                                                        
037100           DISPLAY 'PGMVALCAF - ERROR LECTURA WTRANSF ' FS-TRANSF         
037200           MOVE 9999 TO RETURN-CODE                                       
037300           SET WS-FIN-LECTURA TO TRUE                                     
037400     END-EVALUATE.                                                        
037500 2100-LEER-F.                                                             
037600     EXIT.                                                                
037700*----------------------------------------------------------------         
037800*    2200 - VALIDACION DE LA SOLICITUD, CAMPO POR CAMPO          *        
037900*    TODAS LAS REGLAS DE UN CAMPO SE EVALUAN AUNQUE OTRO CAMPO   *        
038000*    YA HAYA FALLADO (NO SE CORTA POR EL PRIMER ERROR DEL LOTE). *        
038100*----------------------------------------------------------------         
038200 2200-VALIDAR-I.                                                          
038300     MOVE SPACES TO WS-REG-RESULT                                         
038400     MOVE ZERO   TO WS-SUB-ERR                                            
038500     SET  WS-SIN-ERROR TO TRUE                                            
038600     MOVE TRF-BENEFICIARIO TO RES-BENEFICIARIO                            
038700     PERFORM 2210-VAL-BENEFIC-I  THRU 2210-VAL-BENEFIC-F                  
038800     PERFORM 2220-VAL-CTABENF-I  THRU 2220-VAL-CTABENF-F                  
038900     PERFORM 2230-VAL-RUTEO-I    THRU 2230-VAL-RUTEO-F                    
039000     PERFORM 2240-VAL-IMPORTE-I  THRU 2240-VAL-IMPORTE-F                  
039100     PERFORM 2250-VAL-MONEDA-I   THRU 2250-VAL-MONEDA-F                   
039200     PERFORM 2260-VAL-FECHA-I    THRU 2260-VAL-FECHA-F                    
039300     PERFORM 2280-VAL-MEMO-I     THRU 2280-VAL-MEMO-F                     
039400     MOVE WS-SUB-ERR TO RES-CANT-ERRORES                                  
039500     IF WS-CON-ERROR                                                      
039600        SET RES-RECHAZADO TO TRUE                                         
039700     ELSE                                                                 
039800        SET RES-ACEPTADO  TO TRUE                                         
039900     END-IF.                                                              
040000 2200-VALIDAR-F.                                                          
040100     EXIT.                                                                
040200*----------------------------------------------------------------         
040300*    2205 - CALCULO DE LARGO REAL DE UN CAMPO ALFANUMERICO       *        
040400*    (POSICION DEL ULTIMO CARACTER DISTINTO DE ESPACIO EN        *        
040500*    WS-CAMPO-TEXTO). NO SE USAN FUNCIONES INTRINSECAS.          *        
040600*----------------------------------------------------------------         
040700 2205-CALC-LARGO-I.                                                       
040800     MOVE ZERO TO WS-CAMPO-LARGO                                          
040900     MOVE 140  TO WS-SUB-LARGO                                            
041000     PERFORM 2206-CALC-LARGO-LOOP-I THRU 2206-CALC-LARGO-LOOP-F           
041100             UNTIL WS-SUB-LARGO = ZERO.                                   
041200 2205-CALC-LARGO-F.                                                       
041300     EXIT.                                                                
041400 2206-CALC-LARGO-LOOP-I.                                                  
041500     IF WS-CAMPO-LARGO = ZERO                                             
041600        IF WS-CAMPO-TEXTO(WS-SUB-LARGO:1) NOT = SPACE                     
041700           MOVE WS-SUB-LARGO TO WS-CAMPO-LARGO                            
041800        END-IF                                                            
041900     END-IF                                                               
042000     SUBTRACT 1 FROM WS-SUB-LARGO.                                        
042100 2206-CALC-LARGO-LOOP-F.                                                  
042200     EXIT.                                                                
042300*----------------------------------------------------------------         
042400*    2290 - ACUMULA UN ERROR DE CAMPO EN EL RESULTADO            *        
042500*    MAXIMO 7 OCURRENCIAS (UN SLOT POR CAMPO DE LA SOLICITUD).   *        
042600*----------------------------------------------------------------         
042700 2290-AGREGAR-ERROR-I.                                                    
042800     IF WS-SUB-ERR < 7                                                    
042900        ADD 1 TO WS-SUB-ERR                                               
043000        MOVE WS-ERR-CAMPO TO RES-ERROR-CAMPO(WS-SUB-ERR)                  
043100        MOVE WS-ERR-MJE   TO RES-ERROR-MJE(WS-SUB-ERR)                    
043200     END-IF                                                               
043300     SET WS-CON-ERROR TO TRUE.                                            
043400 2290-AGREGAR-ERROR-F.                                                    
043500     EXIT.                                                                
043600*----------------------------------------------------------------         
043700*    2210 - BENEFICIARY-NAME  (OBLIGATORIO, LARGO 2 A 60)        *        
043800*----------------------------------------------------------------         
043900 2210-VAL-BENEFIC-I.                                                      
044000     IF TRF-BENEFICIARIO = SPACES                                         
044100        MOVE 'BENEFICIARY-NAME' TO WS-ERR-CAMPO                           
044200        MOVE 'BENEFICIARY-NAME is required.' TO WS-ERR-MJE                
044300        PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F            
044400     ELSE                                                                 
044500        MOVE TRF-BENEFICIARIO TO WS-CAMPO-TEXTO                           
044600        PERFORM 2205-CALC-LARGO-I THRU 2205-CALC-LARGO-F                  
044700        IF WS-CAMPO-LARGO < 2                                             
044800           MOVE 'BENEFICIARY-NAME' TO WS-ERR-CAMPO                        
044900           MOVE 'Min length is 2' TO WS-ERR-MJE                           
045000           PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F         
045100        END-IF                                                            
045200        IF WS-CAMPO-LARGO > 60                                            
045300           MOVE 'BENEFICIARY-NAME' TO WS-ERR-CAMPO                        
045400           MOVE 'Max length is 60' TO WS-ERR-MJE                          
045500           PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F         
045600        END-IF                                                            
045700     END-IF.                                                              
045800 2210-VAL-BENEFIC-F.                                                      
045900     EXIT.                                                                
046000*----------------------------------------------------------------         
046100*    2220 - BENEFICIARY-ACCOUNT-NUMBER (OBLIGATORIO, LARGO 5    *         
046200*    A 17, SOLO DIGITOS)                                         *        
046300*----------------------------------------------------------------         
046400 2220-VAL-CTABENF-I.                                                      
046500     IF TRF-CTA-BENEFIC = SPACES                                          
046600        MOVE 'BENEFICIARY-ACCOUNT-NUMBER' TO WS-ERR-CAMPO                 
046700        MOVE 'BENEFICIARY-ACCOUNT-NUMBER is required.'                    
046800          TO WS-ERR-MJE                                                   
046900        PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F            
047000     ELSE                                                                 
047100        MOVE TRF-CTA-BENEFIC TO WS-CAMPO-TEXTO                            
047200        PERFORM 2205-CALC-LARGO-I THRU 2205-CALC-LARGO-F                  
047300        IF WS-CAMPO-LARGO < 5                                             
047400           MOVE 'BENEFICIARY-ACCOUNT-NUMBER' TO WS-ERR-CAMPO              
047500           MOVE 'Min length is 5' TO WS-ERR-MJE                           
047600           PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F         
047700        END-IF                                                            
047800        IF WS-CAMPO-LARGO > 17                                            
047900           MOVE 'BENEFICIARY-ACCOUNT-NUMBER' TO WS-ERR-CAMPO              
048000           MOVE 'Max length is 17' TO WS-ERR-MJE                          
048100           PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F         
048200        END-IF                                                            
048300        IF TRF-CTA-BENEFIC(1:WS-CAMPO-LARGO) IS NOT NUMERIC               
048400           MOVE 'BENEFICIARY-ACCOUNT-NUMBER' TO WS-ERR-CAMPO              
048500           MOVE 'Invalid format.' TO WS-ERR-MJE                           
048600           PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F         
048700        END-IF                                                            
048800     END-IF.                                                              
048900 2220-VAL-CTABENF-F.                                                      
049000     EXIT.                                                                
049100*----------------------------------------------------------------         
049200*    2230 - ROUTING-NUMBER (OBLIGATORIO, EXACTO 9 DIGITOS)       *        
049300*    02/07/1989 R.ALSINA TICKET KC-0058                          *        
049400*    11/07/2016 P.ESCOBAR TICKET KC-0715 (IS NOT NUMERIC, IGUAL  *        
049500*    QUE BENEFICIARY-ACCOUNT-NUMBER)                             *        
049600*----------------------------------------------------------------         
049700 2230-VAL-RUTEO-I.                                                        
049800     IF TRF-NRO-RUTEO = SPACES                                            
049900        MOVE 'ROUTING-NUMBER' TO WS-ERR-CAMPO                             
050000        MOVE 'ROUTING-NUMBER is required.' TO WS-ERR-MJE                  
050100        PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F            
050200     ELSE                                                                 
050300        MOVE TRF-NRO-RUTEO TO WS-CAMPO-TEXTO                              
050400        PERFORM 2205-CALC-LARGO-I THRU 2205-CALC-LARGO-F                  
050500        IF WS-CAMPO-LARGO < 9                                             
050600           MOVE 'ROUTING-NUMBER' TO WS-ERR-CAMPO                          
050700           MOVE 'Min length is 9' TO WS-ERR-MJE                           
050800           PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F         
050900        END-IF                                                            
051000        IF WS-CAMPO-LARGO > 9                                             
051100           MOVE 'ROUTING-NUMBER' TO WS-ERR-CAMPO                          
051200           MOVE 'Max length is 9' TO WS-ERR-MJE                           
051300           PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F         
051400        END-IF                                                            
051500        IF TRF-NRO-RUTEO(1:WS-CAMPO-LARGO) IS NOT NUMERIC                 
051600           MOVE 'ROUTING-NUMBER' TO WS-ERR-CAMPO                          
051700           MOVE 'Invalid format.' TO WS-ERR-MJE                           
051800           PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F         
051900        END-IF                                                            
052000     END-IF.                                                              
052100 2230-VAL-RUTEO-F.                                                        
052200     EXIT.                                                                
052300*----------------------------------------------------------------         
052400*    2240 - AMOUNT (OBLIGATORIO, RANGO 0.01 A 999999999.99)     *         
052500*    19/11/1990 M.DUARTE TICKET KC-0103                         *         
052600*    11/02/2018 P.ESCOBAR TICKET KC-0733 (AGREGA EL OBLIGATORIO *         
052700*    EXPLICITO, ANTES FALTABA EL PARRAFO QUE TIENEN LOS DEMAS    *        
052800*    CAMPOS)                                                     *        
052900*    NOTA: EL IMPORTE LLEGA EMPAQUETADO EN WS-IMPORTE-PACK       *        
053000*    (VER 2100-LEER-I), POR LO QUE SIEMPRE TRAE UN VALOR         *        
053100*    NUMERICO; LA REGLA "DEBE SER NUMERICO" DEL INSTRUCTIVO      *        
053200*    ORIGINAL QUEDA CUBIERTA POR CONSTRUCCION Y NO SE VERIFICA   *        
053300*    POR SEPARADO. DEL MISMO MODO, COMO TRF-IMPORTE-DISP ES UN   *        
053400*    CAMPO DISPLAY NUMERICO DE ANCHO FIJO (NO ALFA), NUNCA LLEGA *        
053500*    EN BLANCO COMO BENEFICIARY-NAME O CURRENCY; EL CHEQUEO DE   *        
053600*    ABAJO QUEDA POR CONSISTENCIA CON EL RESTO DE LOS CAMPOS Y   *        
053700*    POR SI EL ARCHIVO DE ENTRADA TRAE EL BYTE EN BLANCO POR UN  *        
053800*    REGISTRO TRUNCADO.                                          *        
053900*----------------------------------------------------------------         
054000 2240-VAL-IMPORTE-I.                                                      
054100     IF TRF-IMPORTE-DISP = SPACES                                         
054200        MOVE 'AMOUNT' TO WS-ERR-CAMPO                                     
054300        MOVE 'AMOUNT is required.' TO WS-ERR-MJE                          
054400        PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F            
054500     END-IF                                                               
054600     IF WS-IMPORTE-PACK < 0.01                                            
054700        MOVE 'AMOUNT' TO WS-ERR-CAMPO                                     
054800        MOVE 'Min value is 0.01' TO WS-ERR-MJE                            
054900        PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F            
055000     END-IF                                                               
055100     IF WS-IMPORTE-PACK > 999999999.99                                    
055200        MOVE 'AMOUNT' TO WS-ERR-CAMPO                                     
055300        MOVE 'Max value is 999999999.99' TO WS-ERR-MJE                    
055400        PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F            
055500     END-IF.                                                              
055600 2240-VAL-IMPORTE-F.                                                      
055700     EXIT.                                                                
055800*----------------------------------------------------------------         
055900*    2250 - CURRENCY (OBLIGATORIO, USD / EUR / GBP)             *         
056000*    09/06/2006 C.ROMAN TICKET KC-0522 (SE QUITA FRF Y DEM)      *        
056100*----------------------------------------------------------------         
056200 2250-VAL-MONEDA-I.                                                       
056300     IF TRF-MONEDA = SPACES                                               
056400        MOVE 'CURRENCY' TO WS-ERR-CAMPO                                   
056500        MOVE 'CURRENCY is required.' TO WS-ERR-MJE                        
056600        PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F            
056700     ELSE                                                                 
056800        IF TRF-MONEDA NOT = 'USD' AND                                     
056900           TRF-MONEDA NOT = 'EUR' AND                                     
057000           TRF-MONEDA NOT = 'GBP'                                         
057100           MOVE 'CURRENCY' TO WS-ERR-CAMPO                                
057200           MOVE 'Invalid value. Allowed: USD, EUR, GBP'                   
057300             TO WS-ERR-MJE                                                
057400           PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F         
057500        END-IF                                                            
057600     END-IF.                                                              
057700 2250-VAL-MONEDA-F.                                                       
057800     EXIT.                                                                
057900*----------------------------------------------------------------         
058000*    2260 - TRANSFER-DATE (OBLIGATORIO, NO PASADO, NO FIN DE     *        
058100*    SEMANA, NO FERIADO; ESTAS TRES ULTIMAS SON EXCLUYENTES,     *        
058200*    SE INFORMA SOLO LA PRIMERA QUE FALLE)                       *        
058300*    11/01/1996 J.FERREYRA TICKET KC-0301                        *        
058400*    19/03/2014 C.ROMAN TICKET KC-0658 (VALIDACION DE CALENDARIO)*        
058500*    11/02/2018 P.ESCOBAR TICKET KC-0733 (MINDATE Y FINDE/FERIADO*        
058600*    SE INFORMAN POR SEPARADO, NO SE PISAN ENTRE SI)             *        
058700*----------------------------------------------------------------         
058800 2260-VAL-FECHA-I.                                                        
058900     IF TRF-FECHA = ZEROS                                                 
059000        MOVE 'TRANSFER-DATE' TO WS-ERR-CAMPO                              
059100        MOVE 'TRANSFER-DATE is required.' TO WS-ERR-MJE                   
059200        PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F            
059300     ELSE                                                                 
059400        PERFORM 2264-VERIF-COMPON-I THRU 2264-VERIF-COMPON-F              
059500        IF WS-FEC-VALIDA = 'NO'                                           
059600           MOVE 'TRANSFER-DATE' TO WS-ERR-CAMPO                           
059700           MOVE 'Invalid date format. Expected yyyy-MM-dd.'               
059800             TO WS-ERR-MJE                                                
059900           PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F         
060000        ELSE                                                              
060100           PERFORM 2261-VERIF-PASADO-I THRU 2261-VERIF-PASADO-F           
060200           PERFORM 2262-VERIF-FINSEM-I THRU 2262-VERIF-FINSEM-F           
060300        END-IF                                                            
060400     END-IF.                                                              
060500 2260-VAL-FECHA-F.                                                        
060600     EXIT.                                                                
060700*----------------------------------------------------------------         
060800*    2264 - VERIFICA MES/DIA DE TRF-FECHA POR CALENDARIO REAL    *        
060900*    (DIAS POR MES Y AJUSTE DE BISIESTO). WS-FEC-VALIDA = 'NO'   *        
061000*    SI EL MES O EL DIA NO SON VALIDOS PARA ESE ANIO.            *        
061100*    19/03/2014 C.ROMAN TICKET KC-0658                           *        
061200*----------------------------------------------------------------         
061300 2264-VERIF-COMPON-I.                                                     
061400     MOVE 'SI' TO WS-FEC-VALIDA                                           
061500     IF TRF-FEC-MES < 1 OR TRF-FEC-MES > 12                               
061600        MOVE 'NO' TO WS-FEC-VALIDA                                        
061700     ELSE                                                                 
061800        EVALUATE TRF-FEC-MES                                              
061900           WHEN 1                                                         
062000           WHEN 3                                                         
062100           WHEN 5                                                         
062200           WHEN 7                                                         
062300           WHEN 8                                                         
062400           WHEN 10                                                        
062500           WHEN 12                                                        
062600              IF TRF-FEC-DIA < 1 OR TRF-FEC-DIA > 31                      
062700                 MOVE 'NO' TO WS-FEC-VALIDA                               
062800              END-IF                                                      
062900           WHEN 4                                                         
063000           WHEN 6                                                         
063100           WHEN 9                                                         
063200           WHEN 11                                                        
063300              IF TRF-FEC-DIA < 1 OR TRF-FEC-DIA > 30                      
063400                 MOVE 'NO' TO WS-FEC-VALIDA                               
063500              END-IF                                                      
063600           WHEN 2                                                         
063700              IF (TRF-FEC-ANIO / 4) * 4 = TRF-FEC-ANIO AND                
063800                 (TRF-FEC-ANIO / 100) * 100 NOT = TRF-FEC-ANIO            
063900                 OR (TRF-FEC-ANIO / 400) * 400 = TRF-FEC-ANIO             
064000                 IF TRF-FEC-DIA < 1 OR TRF-FEC-DIA > 29                   
064100                    MOVE 'NO' TO WS-FEC-VALIDA                            
064200                 END-IF                                                   
064300              ELSE                                                        
064400                 IF TRF-FEC-DIA < 1 OR TRF-FEC-DIA > 28                   
064500                    MOVE 'NO' TO WS-FEC-VALIDA                            
064600                 END-IF                                                   
064700              END-IF                                                      
064800        END-EVALUATE                                                      
064900     END-IF.                                                              
065000 2264-VERIF-COMPON-F.                                                     
065100     EXIT.                                                                
065200*----------------------------------------------------------------         
065300*    2261 - TRANSFER-DATE NO PUEDE SER ANTERIOR A HOY            *        
065400*    11/02/2018 P.ESCOBAR TICKET KC-0733 (YA NO LLAMA AL CHEQUEO *        
065500*    DE FIN DE SEMANA - VER 2260, PARA QUE NO SE PISEN ERRORES)  *        
065600*----------------------------------------------------------------         
065700 2261-VERIF-PASADO-I.                                                     
065800     IF TRF-FECHA < WS-FECHA-HOY                                          
065900        MOVE 'TRANSFER-DATE' TO WS-ERR-CAMPO                              
066000        MOVE 'Date cannot be in the past.' TO WS-ERR-MJE                  
066100        PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F            
066200     END-IF.                                                              
066300 2261-VERIF-PASADO-F.                                                     
066400     EXIT.                                                                
066500*----------------------------------------------------------------         
066600*    2262 - TRANSFER-DATE NO PUEDE CAER EN FIN DE SEMANA         *        
066700*    CONGRUENCIA DE ZELLER (SIN FUNCIONES INTRINSECAS)           *        
066800*    30/05/2001 M.DUARTE TICKET KC-0412                          *        
066900*----------------------------------------------------------------         
067000 2262-VERIF-FINSEM-I.                                                     
067100     MOVE TRF-FEC-DIA  TO WS-ZLR-Q                                        
067200     MOVE TRF-FEC-MES  TO WS-ZLR-M                                        
067300     MOVE TRF-FEC-ANIO TO WS-ZLR-YY                                       
067400     IF WS-ZLR-M < 3                                                      
067500        ADD 12 TO WS-ZLR-M                                                
067600        SUBTRACT 1 FROM WS-ZLR-YY                                         
067700     END-IF                                                               
067800     DIVIDE WS-ZLR-YY BY 100 GIVING WS-ZLR-J REMAINDER WS-ZLR-K           
067900     COMPUTE WS-ZLR-T1 = (13 * (WS-ZLR-M + 1)) / 5                        
068000     COMPUTE WS-ZLR-T2 = WS-ZLR-K / 4                                     
068100     COMPUTE WS-ZLR-T3 = WS-ZLR-J / 4                                     
068200     COMPUTE WS-ZLR-H  = WS-ZLR-Q + WS-ZLR-T1 + WS-ZLR-K                  
068300                        + WS-ZLR-T2 + WS-ZLR-T3 - (2 * WS-ZLR-J)          
068400     DIVIDE WS-ZLR-H BY 7 GIVING WS-ZLR-T1 REMAINDER WS-ZLR-DOW           
068500     IF WS-ZLR-DOW < 0                                                    
068600        ADD 7 TO WS-ZLR-DOW                                               
068700     END-IF                                                               
068800     IF WS-ZLR-DOW = 0 OR WS-ZLR-DOW = 1                                  
068900        MOVE 'TRANSFER-DATE' TO WS-ERR-CAMPO                              
069000        MOVE 'Date cannot be a weekend.' TO WS-ERR-MJE                    
069100        PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F            
069200     ELSE                                                                 
069300        PERFORM 2263-VERIF-FERIADO-I THRU 2263-VERIF-FERIADO-F            
069400     END-IF.                                                              
069500 2262-VERIF-FINSEM-F.                                                     
069600     EXIT.                                                                
069700*----------------------------------------------------------------         
069800*    2263 - TRANSFER-DATE NO PUEDE SER FERIADO (SEARCH ALL)      *        
069900*    17/02/2003 J.FERREYRA TICKET KC-0470                        *        
070000*----------------------------------------------------------------         
070100 2263-VERIF-FERIADO-I.                                                    
070200     SET IDX-FER TO 1                                                     
070300     SEARCH ALL WS-TABLA-FERIADO                                          
070400        AT END                                                            
070500           CONTINUE                                                       
070600        WHEN WS-FER-FECHA(IDX-FER) = TRF-FECHA                            
070700           MOVE 'TRANSFER-DATE' TO WS-ERR-CAMPO                           
070800           MOVE 'Date cannot be a public holiday.' TO WS-ERR-MJE          
070900           PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F         
071000     END-SEARCH.                                                          
071100 2263-VERIF-FERIADO-F.                                                    
071200     EXIT.                                                                
071300*----------------------------------------------------------------         
071400*    2280 - MEMO (OPCIONAL, MAXIMO 140)                          *        
071500*    21/11/2009 C.ROMAN TICKET KC-0589                           *        
071600*----------------------------------------------------------------         
071700 2280-VAL-MEMO-I.                                                         
071800     IF TRF-MEMO NOT = SPACES                                             
071900        MOVE TRF-MEMO TO WS-CAMPO-TEXTO                                   
072000        PERFORM 2205-CALC-LARGO-I THRU 2205-CALC-LARGO-F                  
072100        IF WS-CAMPO-LARGO > 140                                           
072200           MOVE 'MEMO' TO WS-ERR-CAMPO                                    
072300           MOVE 'Max length is 140' TO WS-ERR-MJE                         
072400           PERFORM 2290-AGREGAR-ERROR-I THRU 2290-AGREGAR-ERROR-F         
072500        END-IF                                                            
072600     END-IF.                                                              
072700 2280-VAL-MEMO-F.                                                         
072800     EXIT.                                                                
072900*----------------------------------------------------------------         
073000*    2400 - GRABACION DEL REGISTRO DE RESULTADO (DDSALID)        *        
073100*    04/03/2012 C.ROMAN TICKET KC-0634                           *        
073200*----------------------------------------------------------------         
073300 2400-GRABAR-RESULT-I.                                                    
073400     WRITE REG-RESULT FROM WS-REG-RESULT                                  
073500     IF FS-RESULT NOT = '00'                                              
073600        DISPLAY 'PGMVALCAF - ERROR GRABACION RESULTAD ' FS-RESULT         
073700        MOVE 9999 TO RETURN-CODE                                          
073800        SET WS-FIN-LECTURA TO TRUE                                        
073900     END-IF                                                               
074000     IF RES-ACEPTADO                                                      
074100        ADD 1 TO WS-REC-ACEPTADOS                                         
074200     ELSE                                                                 
074300        ADD 1 TO WS-REC-RECHAZADOS                                        
074400     END-IF                                                               
074500     ADD WS-SUB-ERR TO WS-TOT-ERRORES.                                    
074600 2400-GRABAR-RESULT-F.                                                    
074700     EXIT.                                                                
074800*----------------------------------------------------------------         
074900*    9999 - CIERRE DEL LOTE Y REPORTE RESUMEN (DDREPOR)          *        
075000*----------------------------------------------------------------         
075100 9999-FINAL-I.                                                            
075200     PERFORM 9100-ARMAR-REPORTE-I THRU 9100-ARMAR-REPORTE-F               
075300     CLOSE WTRANSF                                                        
075400     CLOSE RESULTAD                                                       
075500     CLOSE REPORTE.                                                       
075600 9999-FINAL-F.                                                            
075700     EXIT.                                                                
075800*----------------------------------------------------------------         
075900*    9100 - ARMADO DEL REPORTE RESUMEN                           *        
076000*----------------------------------------------------------------         
076100 9100-ARMAR-REPORTE-I.                                                    
076200     WRITE REG-REPORTE FROM WS-LIN-TITULO                                 
076300           AFTER ADVANCING C01                                            
076400     MOVE WS-FECHA-HOY TO REP-FECHA                                       
076500     WRITE REG-REPORTE FROM WS-LIN-FECHA                                  
076600     WRITE REG-REPORTE FROM WS-LIN-RAYA                                   
076700     MOVE 'RECORDS READ'       TO REP-ETIQUETA                            
076800     MOVE WS-REC-LEIDOS        TO REP-VALOR                               
076900     WRITE REG-REPORTE FROM WS-LIN-TOTAL                                  
077000     MOVE 'RECORDS ACCEPTED'   TO REP-ETIQUETA                            
077100     MOVE WS-REC-ACEPTADOS     TO REP-VALOR                               
077200     WRITE REG-REPORTE FROM WS-LIN-TOTAL                                  
077300     MOVE 'RECORDS REJECTED'   TO REP-ETIQUETA                            
077400     MOVE WS-REC-RECHAZADOS    TO REP-VALOR                               
077500     WRITE REG-REPORTE FROM WS-LIN-TOTAL                                  
077600     MOVE 'TOTAL FIELD ERRORS' TO REP-ETIQUETA                            
077700     MOVE WS-TOT-ERRORES       TO REP-VALOR                               
077800     WRITE REG-REPORTE FROM WS-LIN-TOTAL.                                 
077900 9100-ARMAR-REPORTE-F.                                                    
078000     EXIT.                                                                
