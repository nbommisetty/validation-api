000100*    CP-RESVALI                                                           
000200*****************************************************                     
000300*    LAYOUT RESULTADO DE VALIDACION DE TRANSFER.     *                    
000400*    LARGO REGISTRO = 700 BYTES                      *                    
000500*    KC04410.LOTE.RESULT (VALIDATION-OUT)            *                    
000600*****************************************************                     
000700*    UNA OCURRENCIA DE RES-ERROR-ENTRY POR CAMPO QUE *                    
000800*    HAYA FALLADO (MAXIMO 7 - UN SLOT POR CAMPO).    *                    
000900*****************************************************                     
001000 01  WS-REG-RESULT.                                                       
001100     03  RES-BENEFICIARIO      PIC X(60)   VALUE SPACES.                  
001200     03  RES-ESTADO            PIC X(01)   VALUE 'A'.                     
001300         88  RES-ACEPTADO              VALUE 'A'.                         
001400         88  RES-RECHAZADO             VALUE 'R'.                         
001500     03  RES-CANT-ERRORES      PIC 9(02)   VALUE ZEROS.                   
001600     03  RES-ERROR-ENTRY OCCURS 7 TIMES.                                  
001700         05  RES-ERROR-CAMPO   PIC X(30)   VALUE SPACES.                  
001800         05  RES-ERROR-MJE     PIC X(60)   VALUE SPACES.                  
001900     03  FILLER                PIC X(07)   VALUE SPACES.                  
